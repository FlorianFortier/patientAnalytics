000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RISKCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*    RISKCALC IS CALLED ONCE PER VALID PATIENT BY RISKBAT, AFTER
001400*    RISKBAT HAS TOTALLED THE TRIGGER-TERM COUNT ACROSS ALL OF
001500*    THE PATIENT'S NOTES (SEE TERMSCAN).  GIVEN THE TRIGGER
001600*    COUNT, AGE AND GENDER, IT RETURNS ONE OF FOUR RISK LEVELS -
001700*    NONE, BORDERLINE, IN-DANGER OR EARLY-ONSET - PER THE
001800*    DIABETES SCREENING DECISION TABLE BELOW.  RULES ARE TESTED
001900*    IN ORDER; THE FIRST ONE THAT MATCHES WINS.
002000*
002100*    TRANSFORMED FROM CLCLBCST, THE ORIGINAL LAB/EQUIPMENT COST
002200*    CALCULATION SUBPROGRAM - SAME ROLE IN THE SUITE (A SMALL
002300*    CALLED CALCULATION ROUTINE GIVEN A LINKAGE RECORD AND
002400*    RETURNING A COMPUTED RESULT), DIFFERENT JOB.
002500*
002600******************************************************************
002700*    MAINTENANCE HISTORY
002800*    ------------------------------------------------------------
002900*    031489  JS   ORIGINAL PROGRAM FOR RISK-ASSESSMENT CONVERSION 031489JS
003000*    091591  JS   SPLIT IN-DANGER/EARLY-ONSET THRESHOLDS INTO     091591JS
003100*                 TABLES KEYED BY AGE/GENDER BRACKET              091591JS
003200*    042693  DLM  BORDERLINE NOW REQUIRES AGE OVER 30, PER REV    042693DM
003300*                 OF THE SCREENING CRITERIA                       042693DM
003400*    123198  JS   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,    123198JS
003500*                 NO CHANGE REQUIRED                              123198JS
003600*    081502  DLM  REQ 4471 - WIDENED TRIGGER-COUNT PARM TO 9(03)  081502DM
003700*                 TO MATCH OUT-TRIGGER-COUNT ON OUTPUT RECORD     081502DM
003800*    ------------------------------------------------------------
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 WORKING-STORAGE SECTION.
005300*
005400******************************************************************
005500* TABLE OF THE FOUR RISK-LEVEL NAMES, LOADED AS LITERALS AND     *
005600* REDEFINED AS AN OCCURS TABLE SO 100-PICK-RISK-LEVEL CAN SET    *
005700* THE RESULT WITH A SUBSCRIPTED MOVE INSTEAD OF FOUR MOVE        *
005800* STATEMENTS.  SUBSCRIPT 1=NONE 2=BORDERLINE 3=IN-DANGER         *
005900* 4=EARLY-ONSET.                                                *
006000******************************************************************
006100 01  WS-RISK-LEVEL-LIST.
006200     05  FILLER                    PIC X(12) VALUE "NONE        ".
006300     05  FILLER                    PIC X(12) VALUE "BORDERLINE  ".
006400     05  FILLER                    PIC X(12) VALUE "IN-DANGER   ".
006500     05  FILLER                    PIC X(12) VALUE "EARLY-ONSET ".
006600*
006700 01  WS-RISK-LEVEL-TABLE REDEFINES WS-RISK-LEVEL-LIST.
006800     05  WS-RISK-LEVEL-ENTRY       OCCURS 4 TIMES
006900                                   PIC X(12).
007000*
007100******************************************************************
007200* IN-DANGER THRESHOLDS BY AGE/GENDER BRACKET.  A PATIENT IS      *
007300* IN-DANGER WHEN THE TRIGGER COUNT IS >= THE LOW VALUE AND       *
007400* STRICTLY LESS THAN THE HIGH-EXCLUSIVE VALUE FOR HIS BRACKET.   *
007500* BRACKET 1 = AGE 30 OR UNDER, MALE.                             *
007600* BRACKET 2 = AGE 30 OR UNDER, FEMALE.                           *
007700* BRACKET 3 = OVER AGE 30 (GENDER DOES NOT MATTER).              *
007800******************************************************************
007900 01  WS-DANGER-THRESH-LIST.
008000     05  FILLER                    PIC 9(03) VALUE 003.
008100     05  FILLER                    PIC 9(03) VALUE 005.
008200     05  FILLER                    PIC 9(03) VALUE 004.
008300     05  FILLER                    PIC 9(03) VALUE 007.
008400     05  FILLER                    PIC 9(03) VALUE 006.
008500     05  FILLER                    PIC 9(03) VALUE 008.
008600*
008700 01  WS-DANGER-THRESH-TABLE REDEFINES WS-DANGER-THRESH-LIST.
008800     05  WS-DANGER-THRESH-ENTRY    OCCURS 3 TIMES
008900                                   INDEXED BY DGR-IDX.
009000         10  WS-DANGER-LOW         PIC 9(03).
009100         10  WS-DANGER-HIGH-EXCL   PIC 9(03).
009200*
009300******************************************************************
009400* EARLY-ONSET MINIMUM TRIGGER COUNT BY THE SAME THREE BRACKETS.  *
009500* A PATIENT IS EARLY-ONSET WHEN THE TRIGGER COUNT IS >= THIS     *
009600* VALUE FOR HIS BRACKET.                                        *
009700******************************************************************
009800 01  WS-ONSET-THRESH-LIST.
009900     05  FILLER                    PIC 9(03) VALUE 005.
010000     05  FILLER                    PIC 9(03) VALUE 007.
010100     05  FILLER                    PIC 9(03) VALUE 008.
010200*
010300 01  WS-ONSET-THRESH-TABLE REDEFINES WS-ONSET-THRESH-LIST.
010400     05  WS-ONSET-MIN              OCCURS 3 TIMES
010500                                   PIC 9(03).
010600*
010700 77  WS-AGE-BRACKET-IDX            PIC 9(01) COMP.
010800*
010900 LINKAGE SECTION.
011000 01  LS-RISK-PARMS.
011100     05  LS-TRIGGER-COUNT          PIC 9(03).
011200     05  LS-PATIENT-AGE            PIC 9(03).
011300     05  LS-PATIENT-GENDER         PIC X(01).
011400     05  LS-RISK-LEVEL             PIC X(12).
011500*
011600 PROCEDURE DIVISION USING LS-RISK-PARMS.
011700*
011800 000-MAINLINE.
011900     PERFORM 100-PICK-RISK-LEVEL THRU 100-EXIT.
012000     GOBACK.
012100 000-EXIT.
012200     EXIT.
012300*
012400 100-PICK-RISK-LEVEL.
012500     PERFORM 110-DETERMINE-AGE-BRACKET THRU 110-EXIT.
012600*
012700     IF LS-TRIGGER-COUNT = 0
012800         MOVE WS-RISK-LEVEL-ENTRY(1) TO LS-RISK-LEVEL
012900         GO TO 100-EXIT.
013000*
013100     IF LS-TRIGGER-COUNT >= 2 AND LS-TRIGGER-COUNT <= 5
013200            AND LS-PATIENT-AGE > 30
013300         MOVE WS-RISK-LEVEL-ENTRY(2) TO LS-RISK-LEVEL
013400         GO TO 100-EXIT.
013500*
013600     IF LS-TRIGGER-COUNT >= WS-DANGER-LOW(WS-AGE-BRACKET-IDX)
013700        AND LS-TRIGGER-COUNT < WS-DANGER-HIGH-EXCL(WS-AGE-BRACKET-IDX)
013800         MOVE WS-RISK-LEVEL-ENTRY(3) TO LS-RISK-LEVEL
013900         GO TO 100-EXIT.
014000*
014100     IF LS-TRIGGER-COUNT >= WS-ONSET-MIN(WS-AGE-BRACKET-IDX)
014200         MOVE WS-RISK-LEVEL-ENTRY(4) TO LS-RISK-LEVEL
014300         GO TO 100-EXIT.
014400*
014500     MOVE WS-RISK-LEVEL-ENTRY(1) TO LS-RISK-LEVEL.
014600 100-EXIT.
014700     EXIT.
014800*
014900 110-DETERMINE-AGE-BRACKET.
015000     IF LS-PATIENT-AGE > 30
015100         MOVE 3 TO WS-AGE-BRACKET-IDX
015200         GO TO 110-EXIT.
015300*
015400     IF LS-PATIENT-GENDER = "M" OR LS-PATIENT-GENDER = "m"
015500         MOVE 1 TO WS-AGE-BRACKET-IDX
015600     ELSE
015700         MOVE 2 TO WS-AGE-BRACKET-IDX.
015800 110-EXIT.
015900     EXIT.
