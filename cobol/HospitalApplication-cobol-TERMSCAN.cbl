000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TERMSCAN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*    TERMSCAN IS CALLED ONCE PER PATIENT-NOTE RECORD BY RISKBAT.
001400*    IT FOLDS THE NOTE TEXT TO UNACCENTED UPPER CASE AND COUNTS
001500*    HOW MANY OF THE TWELVE CLINICAL TRIGGER TERMS (COPYBOOK
001600*    TRGTERMS) APPEAR AT LEAST ONCE IN THE NOTE.  A TERM THAT
001700*    APPEARS MORE THAN ONCE IN THE SAME NOTE STILL COUNTS ONLY 1.
001800*
001900*    TRANSFORMED FROM STRLTH, THE ORIGINAL DAILY-CHARGES COMMENT
002000*    LENGTH UTILITY - SAME ROLE IN THE SUITE (A SMALL TEXT
002100*    ROUTINE CALLED BY THE MAIN PROGRAM), DIFFERENT JOB.
002200*
002300******************************************************************
002400*    MAINTENANCE HISTORY
002500*    ------------------------------------------------------------
002600*    031489  JS   ORIGINAL PROGRAM FOR RISK-ASSESSMENT CONVERSION 031489JS
002700*    091591  JS   ADDED ACCENT-FOLD TABLE, NOTES ARE FRENCH TEXT  091591JS
002800*    042693  DLM  TERM TABLE NOW DRIVES LENGTH, NO MORE A         042693DM
002900*                 TRIM-LENGTH CALL                                042693DM
003000*    110894  RFW  FIXED OFF-BY-ONE IN MAX-START-POS COMPUTE       110894RW
003100*    123198  JS   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,    123198JS
003200*                 NO CHANGE REQUIRED                              123198JS
003300*    081502  DLM  REQ 4471 - WIDENED HIT-COUNT TO 9(03) TO        081502DM
003400*                 MATCH OUT-TRIGGER-COUNT ON OUTPUT RECORD        081502DM
003500*    ------------------------------------------------------------
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 WORKING-STORAGE SECTION.
005000*
005100 01  WS-NOTE-TEXT-WORK             PIC X(200).
005200*
005300 01  WS-NOTE-TEXT-TABLE REDEFINES WS-NOTE-TEXT-WORK.
005400     05  WS-NOTE-TEXT-CHAR         OCCURS 200 TIMES
005500                                   INDEXED BY CHR-IDX
005600                                   PIC X(01).
005700*
005800 01  WS-ACCENT-FOLD-LIST.
005900*    FIRST 26 PAIRS FOLD PLAIN LOWER CASE TO UPPER CASE.
006000     05  FILLER                    PIC X(01) VALUE "a".
006100     05  FILLER                    PIC X(01) VALUE "A".
006200     05  FILLER                    PIC X(01) VALUE "b".
006300     05  FILLER                    PIC X(01) VALUE "B".
006400     05  FILLER                    PIC X(01) VALUE "c".
006500     05  FILLER                    PIC X(01) VALUE "C".
006600     05  FILLER                    PIC X(01) VALUE "d".
006700     05  FILLER                    PIC X(01) VALUE "D".
006800     05  FILLER                    PIC X(01) VALUE "e".
006900     05  FILLER                    PIC X(01) VALUE "E".
007000     05  FILLER                    PIC X(01) VALUE "f".
007100     05  FILLER                    PIC X(01) VALUE "F".
007200     05  FILLER                    PIC X(01) VALUE "g".
007300     05  FILLER                    PIC X(01) VALUE "G".
007400     05  FILLER                    PIC X(01) VALUE "h".
007500     05  FILLER                    PIC X(01) VALUE "H".
007600     05  FILLER                    PIC X(01) VALUE "i".
007700     05  FILLER                    PIC X(01) VALUE "I".
007800     05  FILLER                    PIC X(01) VALUE "j".
007900     05  FILLER                    PIC X(01) VALUE "J".
008000     05  FILLER                    PIC X(01) VALUE "k".
008100     05  FILLER                    PIC X(01) VALUE "K".
008200     05  FILLER                    PIC X(01) VALUE "l".
008300     05  FILLER                    PIC X(01) VALUE "L".
008400     05  FILLER                    PIC X(01) VALUE "m".
008500     05  FILLER                    PIC X(01) VALUE "M".
008600     05  FILLER                    PIC X(01) VALUE "n".
008700     05  FILLER                    PIC X(01) VALUE "N".
008800     05  FILLER                    PIC X(01) VALUE "o".
008900     05  FILLER                    PIC X(01) VALUE "O".
009000     05  FILLER                    PIC X(01) VALUE "p".
009100     05  FILLER                    PIC X(01) VALUE "P".
009200     05  FILLER                    PIC X(01) VALUE "q".
009300     05  FILLER                    PIC X(01) VALUE "Q".
009400     05  FILLER                    PIC X(01) VALUE "r".
009500     05  FILLER                    PIC X(01) VALUE "R".
009600     05  FILLER                    PIC X(01) VALUE "s".
009700     05  FILLER                    PIC X(01) VALUE "S".
009800     05  FILLER                    PIC X(01) VALUE "t".
009900     05  FILLER                    PIC X(01) VALUE "T".
010000     05  FILLER                    PIC X(01) VALUE "u".
010100     05  FILLER                    PIC X(01) VALUE "U".
010200     05  FILLER                    PIC X(01) VALUE "v".
010300     05  FILLER                    PIC X(01) VALUE "V".
010400     05  FILLER                    PIC X(01) VALUE "w".
010500     05  FILLER                    PIC X(01) VALUE "W".
010600     05  FILLER                    PIC X(01) VALUE "x".
010700     05  FILLER                    PIC X(01) VALUE "X".
010800     05  FILLER                    PIC X(01) VALUE "y".
010900     05  FILLER                    PIC X(01) VALUE "Y".
011000     05  FILLER                    PIC X(01) VALUE "z".
011100     05  FILLER                    PIC X(01) VALUE "Z".
011200*    REMAINING 32 PAIRS FOLD ACCENTED FRENCH CHARACTERS DOWN TO
011300*    THE PLAIN UPPER-CASE LETTER THEY ARE BUILT ON.
011400     05  FILLER                    PIC X(01) VALUE "à".
011500     05  FILLER                    PIC X(01) VALUE "A".
011600     05  FILLER                    PIC X(01) VALUE "â".
011700     05  FILLER                    PIC X(01) VALUE "A".
011800     05  FILLER                    PIC X(01) VALUE "ä".
011900     05  FILLER                    PIC X(01) VALUE "A".
012000     05  FILLER                    PIC X(01) VALUE "À".
012100     05  FILLER                    PIC X(01) VALUE "A".
012200     05  FILLER                    PIC X(01) VALUE "Â".
012300     05  FILLER                    PIC X(01) VALUE "A".
012400     05  FILLER                    PIC X(01) VALUE "Ä".
012500     05  FILLER                    PIC X(01) VALUE "A".
012600     05  FILLER                    PIC X(01) VALUE "é".
012700     05  FILLER                    PIC X(01) VALUE "E".
012800     05  FILLER                    PIC X(01) VALUE "è".
012900     05  FILLER                    PIC X(01) VALUE "E".
013000     05  FILLER                    PIC X(01) VALUE "ê".
013100     05  FILLER                    PIC X(01) VALUE "E".
013200     05  FILLER                    PIC X(01) VALUE "ë".
013300     05  FILLER                    PIC X(01) VALUE "E".
013400     05  FILLER                    PIC X(01) VALUE "É".
013500     05  FILLER                    PIC X(01) VALUE "E".
013600     05  FILLER                    PIC X(01) VALUE "È".
013700     05  FILLER                    PIC X(01) VALUE "E".
013800     05  FILLER                    PIC X(01) VALUE "Ê".
013900     05  FILLER                    PIC X(01) VALUE "E".
014000     05  FILLER                    PIC X(01) VALUE "Ë".
014100     05  FILLER                    PIC X(01) VALUE "E".
014200     05  FILLER                    PIC X(01) VALUE "î".
014300     05  FILLER                    PIC X(01) VALUE "I".
014400     05  FILLER                    PIC X(01) VALUE "ï".
014500     05  FILLER                    PIC X(01) VALUE "I".
014600     05  FILLER                    PIC X(01) VALUE "Î".
014700     05  FILLER                    PIC X(01) VALUE "I".
014800     05  FILLER                    PIC X(01) VALUE "Ï".
014900     05  FILLER                    PIC X(01) VALUE "I".
015000     05  FILLER                    PIC X(01) VALUE "ô".
015100     05  FILLER                    PIC X(01) VALUE "O".
015200     05  FILLER                    PIC X(01) VALUE "ö".
015300     05  FILLER                    PIC X(01) VALUE "O".
015400     05  FILLER                    PIC X(01) VALUE "Ô".
015500     05  FILLER                    PIC X(01) VALUE "O".
015600     05  FILLER                    PIC X(01) VALUE "Ö".
015700     05  FILLER                    PIC X(01) VALUE "O".
015800     05  FILLER                    PIC X(01) VALUE "ù".
015900     05  FILLER                    PIC X(01) VALUE "U".
016000     05  FILLER                    PIC X(01) VALUE "û".
016100     05  FILLER                    PIC X(01) VALUE "U".
016200     05  FILLER                    PIC X(01) VALUE "ü".
016300     05  FILLER                    PIC X(01) VALUE "U".
016400     05  FILLER                    PIC X(01) VALUE "Ù".
016500     05  FILLER                    PIC X(01) VALUE "U".
016600     05  FILLER                    PIC X(01) VALUE "Û".
016700     05  FILLER                    PIC X(01) VALUE "U".
016800     05  FILLER                    PIC X(01) VALUE "Ü".
016900     05  FILLER                    PIC X(01) VALUE "U".
017000     05  FILLER                    PIC X(01) VALUE "ÿ".
017100     05  FILLER                    PIC X(01) VALUE "Y".
017200     05  FILLER                    PIC X(01) VALUE "Ÿ".
017300     05  FILLER                    PIC X(01) VALUE "Y".
017400     05  FILLER                    PIC X(01) VALUE "ç".
017500     05  FILLER                    PIC X(01) VALUE "C".
017600     05  FILLER                    PIC X(01) VALUE "Ç".
017700     05  FILLER                    PIC X(01) VALUE "C".
017800*
017900 01  WS-ACCENT-FOLD-TABLE REDEFINES WS-ACCENT-FOLD-LIST.
018000     05  ACCENT-FOLD-ENTRY         OCCURS 58 TIMES
018100                                   INDEXED BY XLT-IDX.
018200         10  ACCENT-FROM-CHAR      PIC X(01).
018300         10  ACCENT-TO-CHAR        PIC X(01).
018400*
018500 77  WS-ACCENT-FOLD-COUNT          PIC 9(02) COMP VALUE 58.
018600*
018700     COPY TRGTERMS.
018800*
018900******************************************************************
019000* ONE HIT FLAG PER TRIGGER TERM, RESET AT THE START OF EVERY      *
019100* CALL AND SET BY 300-SCAN-FOR-TERM WHEN ITS TERM IS FOUND IN     *
019200* THE NOTE.  KEPT SEPARATELY FROM LS-HIT-COUNT SO A FUTURE        *
019300* ENHANCEMENT CAN REPORT WHICH TERMS FIRED, NOT JUST HOW MANY.    *
019400******************************************************************
019500 01  WS-TERM-HIT-LIST.
019600     05  FILLER                    PIC X(01) VALUE "N".
019700     05  FILLER                    PIC X(01) VALUE "N".
019800     05  FILLER                    PIC X(01) VALUE "N".
019900     05  FILLER                    PIC X(01) VALUE "N".
020000     05  FILLER                    PIC X(01) VALUE "N".
020100     05  FILLER                    PIC X(01) VALUE "N".
020200     05  FILLER                    PIC X(01) VALUE "N".
020300     05  FILLER                    PIC X(01) VALUE "N".
020400     05  FILLER                    PIC X(01) VALUE "N".
020500     05  FILLER                    PIC X(01) VALUE "N".
020600     05  FILLER                    PIC X(01) VALUE "N".
020700     05  FILLER                    PIC X(01) VALUE "N".
020800*
020900 01  WS-TERM-HIT-TABLE REDEFINES WS-TERM-HIT-LIST.
021000     05  WS-TERM-HIT-FLAG          OCCURS 12 TIMES
021100                                   PIC X(01).
021200         88  TERM-WAS-HIT              VALUE "Y".
021300*
021400 01  WS-SCAN-FLAGS.
021500     05  WS-TERM-FOUND-SW          PIC X(01) VALUE "N".
021600         88  TERM-FOUND                VALUE "Y".
021700         88  TERM-NOT-FOUND            VALUE "N".
021800*
021900 01  WS-SCAN-WORK-FIELDS.
022000     05  WS-TERM-LTH               PIC 9(02) COMP.
022100     05  WS-MAX-START-POS          PIC 9(03) COMP.
022200     05  WS-START-POS              PIC 9(03) COMP.
022300*
022400 LINKAGE SECTION.
022500 01  LS-NOTE-TEXT                  PIC X(200).
022600 01  LS-HIT-COUNT                  PIC 9(03).
022700*
022800 PROCEDURE DIVISION USING LS-NOTE-TEXT, LS-HIT-COUNT.
022900*
023000 000-MAINLINE.
023100     MOVE ZERO TO LS-HIT-COUNT.
023200     MOVE LS-NOTE-TEXT TO WS-NOTE-TEXT-WORK.
023300     PERFORM 050-RESET-HIT-FLAG THRU 050-EXIT
023400             VARYING TRM-IDX FROM 1 BY 1
023500             UNTIL TRM-IDX > TRIGGER-TERM-COUNT.
023600     PERFORM 100-FOLD-ONE-CHAR THRU 100-EXIT
023700             VARYING CHR-IDX FROM 1 BY 1
023800             UNTIL CHR-IDX > 200.
023900     PERFORM 300-SCAN-FOR-TERM THRU 300-EXIT
024000             VARYING TRM-IDX FROM 1 BY 1
024100             UNTIL TRM-IDX > TRIGGER-TERM-COUNT.
024200     GOBACK.
024300 000-EXIT.
024400     EXIT.
024500*
024600 050-RESET-HIT-FLAG.
024700     MOVE "N" TO WS-TERM-HIT-FLAG(TRM-IDX).
024800 050-EXIT.
024900     EXIT.
025000*
025100 100-FOLD-ONE-CHAR.
025200*    FOLD A SINGLE BYTE OF THE NOTE TEXT TO UNACCENTED UPPER
025300*    CASE USING THE WS-ACCENT-FOLD-TABLE - LEAVE DIGITS,
025400*    PUNCTUATION AND SPACES UNCHANGED.
025500     MOVE "N" TO WS-TERM-FOUND-SW.
025600     PERFORM 110-CHECK-FOLD-ENTRY THRU 110-EXIT
025700             VARYING XLT-IDX FROM 1 BY 1
025800             UNTIL XLT-IDX > WS-ACCENT-FOLD-COUNT OR TERM-FOUND.
025900 100-EXIT.
026000     EXIT.
026100*
026200 110-CHECK-FOLD-ENTRY.
026300     IF WS-NOTE-TEXT-CHAR(CHR-IDX) = ACCENT-FROM-CHAR(XLT-IDX)
026400         MOVE ACCENT-TO-CHAR(XLT-IDX)
026500                 TO WS-NOTE-TEXT-CHAR(CHR-IDX)
026600         MOVE "Y" TO WS-TERM-FOUND-SW.
026700 110-EXIT.
026800     EXIT.
026900*
027000 300-SCAN-FOR-TERM.
027100*    DOES TRIGGER-TERM-ENTRY(TRM-IDX) APPEAR ANYWHERE IN THE
027200*    FOLDED NOTE TEXT?  A MATCH ADDS 1 TO LS-HIT-COUNT, REGARD-
027300*    LESS OF HOW MANY TIMES THE TERM ACTUALLY APPEARS.
027400     MOVE TRIGGER-TERM-LENGTH(TRM-IDX) TO WS-TERM-LTH.
027500     COMPUTE WS-MAX-START-POS = 201 - WS-TERM-LTH.
027600     MOVE "N" TO WS-TERM-FOUND-SW.
027700     PERFORM 310-CHECK-START-POS THRU 310-EXIT
027800             VARYING WS-START-POS FROM 1 BY 1
027900             UNTIL WS-START-POS > WS-MAX-START-POS
028000                OR TERM-FOUND.
028100     IF TERM-FOUND
028200         MOVE "Y" TO WS-TERM-HIT-FLAG(TRM-IDX)
028300         ADD 1 TO LS-HIT-COUNT.
028400 300-EXIT.
028500     EXIT.
028600*
028700 310-CHECK-START-POS.
028800     IF WS-NOTE-TEXT-WORK(WS-START-POS:WS-TERM-LTH) =
028900        TRIGGER-TERM-TEXT(TRM-IDX)(1:WS-TERM-LTH)
029000         MOVE "Y" TO WS-TERM-FOUND-SW.
029100 310-EXIT.
029200     EXIT.
