000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RISKBAT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*    RISKBAT IS THE NIGHTLY DIABETES RISK-ASSESSMENT BATCH RUN
001400*    FOR THE CLINIC.  IT READS THE PATIENT MASTER FILE (PATMSTR)
001500*    MATCHED AGAINST THE PATIENT NOTE FILE (PATNOTE), BOTH SORTED
001600*    ASCENDING BY PATIENT-ID, SCORES EACH PATIENT'S NOTES FOR
001700*    CLINICAL TRIGGER TERMS (CALLING TERMSCAN), DETERMINES A
001800*    RISK LEVEL (CALLING RISKCALC) AND WRITES ONE RECORD PER
001900*    PATIENT TO RISKOUT.  A SUMMARY COUNT BY RISK LEVEL PRINTS
002000*    TO SYSPRINT AT END OF RUN.
002100*
002200*    TRANSFORMED FROM PATLIST, THE ORIGINAL PATIENT/TREATMENT
002300*    DETAIL LISTING JOB - SAME SHAPE (A MASTER FILE MATCHED
002400*    SEQUENTIALLY AGAINST A SECOND DETAIL FILE, DRIVING A
002500*    PRINTED REPORT), DIFFERENT BUSINESS CONTENT.  THE VSAM
002600*    PATMSTR/PATINS/PATPERSN RANDOM LOOK-UPS AND THE DB2 DIAG/
002700*    WARD/BED/MEDICATION TABLES ARE GONE - THIS RUN IS STRICTLY
002800*    TWO FLAT FILES IN, TWO FLAT FILES OUT.
002900*
003000******************************************************************
003100*    MAINTENANCE HISTORY
003200*    ------------------------------------------------------------
003300*    012388  JS   ORIGINAL PROGRAM - PATIENT/TREATMENT LISTING    012388JS
003400*    010489  JRS  REWRITTEN FOR RISK-ASSESSMENT CONVERSION -      010489JR
003500*                 DROPPED PATINS/PATPERSN/TRMTSRCH, ADDED        010489JR
003600*                 PATNOTE MATCH AND CALLS TO RISKCALC/TERMSCAN    010489JR
003700*    061592  DLM  GENDER VALIDATION ADDED PER NEW EDIT RULES      061592DM
003800*    091591  JS   ORPHAN NOTE COUNT ADDED TO SUMMARY REPORT       091591JS
003900*    042693  DLM  BORDERLINE RULE CHANGE (SEE RISKCALC) - NO      042693DM
004000*                 CHANGE REQUIRED HERE                            042693DM
004100*    123198  JRS  Y2K REVIEW - WS-CURRENT-DATE IS A 2-DIGIT       123198JR
004200*                 YEAR REPORT HEADING ONLY, NOT STORED OR         123198JR
004300*                 COMPARED - NO CHANGE REQUIRED                   123198JR
004400*    081502  DLM  REQ 4471 - WIDENED TRIGGER COUNT FIELDS TO      081502DM
004500*                 9(03) ACROSS THE BOARD TO MATCH RISKOUT         081502DM
004600*    ------------------------------------------------------------
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS NEXT-PAGE.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PATMSTR
005800     ASSIGN TO UT-S-PATMSTR
005900       ORGANIZATION IS SEQUENTIAL
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS PATMSTR-STATUS.
006200*
006300     SELECT PATNOTE
006400     ASSIGN TO UT-S-PATNOTE
006500       ORGANIZATION IS SEQUENTIAL
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS PATNOTE-STATUS.
006800*
006900     SELECT RISKOUT
007000     ASSIGN TO UT-S-RISKOUT
007100       ORGANIZATION IS SEQUENTIAL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS RISKOUT-STATUS.
007400*
007500     SELECT SYSPRINT
007600     ASSIGN TO UT-S-SYSPRINT
007700       ORGANIZATION IS SEQUENTIAL
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS SYSPRINT-STATUS.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400****** PATIENT MASTER - ONE RECORD PER PATIENT, SORTED BY
008500****** PATIENT-ID.  SEE COPYBOOK PATIENT FOR LAYOUT.
008600 FD  PATMSTR
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 40 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS PATIENT-MASTER-REC.
009200     COPY PATIENT.
009300*
009400****** PATIENT NOTES - ZERO TO MANY PER PATIENT, SORTED BY
009500****** NOTE-PATIENT-ID.  SEE COPYBOOK PATNOTE FOR LAYOUT.
009600 FD  PATNOTE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 206 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS PATIENT-NOTE-REC.
010200     COPY PATNOTE.
010300*
010400****** RISK ASSESSMENT OUTPUT - ONE RECORD PER PATIENT READ,
010500****** SAME ORDER AS PATMSTR.  SEE COPYBOOK RISKOUT FOR LAYOUT.
010600 FD  RISKOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 55 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS RISK-ASSESSMENT-REC.
011200     COPY RISKOUT.
011300*
011400 FD  SYSPRINT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 80 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSPRINT-REC.
012000 01  SYSPRINT-REC                  PIC X(80).
012100*
012200 WORKING-STORAGE SECTION.
012300*
012400 01  FILE-STATUS-CODES.
012500     05  PATMSTR-STATUS            PIC X(02).
012600         88  PATMSTR-OK                VALUE "00".
012700     05  PATNOTE-STATUS            PIC X(02).
012800         88  PATNOTE-OK                VALUE "00".
012900     05  RISKOUT-STATUS            PIC X(02).
013000         88  RISKOUT-OK                VALUE "00".
013100     05  SYSPRINT-STATUS           PIC X(02).
013200         88  SYSPRINT-OK               VALUE "00".
013300*
013400 01  WS-FILE-SWITCHES.
013500     05  WS-MORE-PATIENT-SW        PIC X(01) VALUE "Y".
013600         88  MORE-PATIENTS             VALUE "Y".
013700         88  NO-MORE-PATIENTS          VALUE "N".
013800     05  WS-MORE-NOTE-SW           PIC X(01) VALUE "Y".
013900         88  MORE-NOTES                VALUE "Y".
014000         88  NO-MORE-NOTES             VALUE "N".
014100*
014200 01  WS-GENDER-SWITCHES.
014300     05  WS-GENDER-VALID-SW        PIC X(01) VALUE "N".
014400         88  VALID-GENDER-FOUND        VALUE "Y".
014500         88  INVALID-GENDER-FOUND      VALUE "N".
014600*
014700 01  WS-RISK-LEVEL-RESULT          PIC X(12).
014800*
014900******************************************************************
015000* RUN DATE, PULLED FOR THE REPORT HEADING ONLY - NOT STORED,     *
015100* NOT COMPARED.  REDEFINED SO THE HEADING LINE CAN MOVE THE      *
015200* MONTH/DAY/YEAR PIECES OUT INDIVIDUALLY.                       *
015300******************************************************************
015400 01  WS-CURRENT-DATE               PIC 9(06).
015500 01  WS-CURRENT-DATE-BRK REDEFINES WS-CURRENT-DATE.
015600     05  WS-CUR-YY                 PIC 9(02).
015700     05  WS-CUR-MM                 PIC 9(02).
015800     05  WS-CUR-DD                 PIC 9(02).
015900*
016000******************************************************************
016100* PER-RISK-LEVEL COUNTERS, KEPT AS NAMED FIELDS FOR READABILITY  *
016200* IN 450-ACCUM-COUNTERS AND REDEFINED AS AN OCCURS TABLE SO THE  *
016300* SUMMARY REPORT LOOP (960-WRITE-SUMMARY-RPT) CAN PRINT ALL      *
016400* FOUR LINES WITH ONE SUBSCRIPTED PARAGRAPH.                     *
016500******************************************************************
016600 01  WS-RISK-LEVEL-COUNTERS.
016700     05  WS-NONE-COUNT             PIC 9(05) COMP.
016800     05  WS-BORDERLINE-COUNT       PIC 9(05) COMP.
016900     05  WS-IN-DANGER-COUNT        PIC 9(05) COMP.
017000     05  WS-EARLY-ONSET-COUNT      PIC 9(05) COMP.
017100*
017200 01  WS-RISK-LEVEL-COUNT-TABLE REDEFINES WS-RISK-LEVEL-COUNTERS.
017300     05  WS-LEVEL-COUNT            OCCURS 4 TIMES
017400                                   PIC 9(05) COMP.
017500*
017600******************************************************************
017700* REPORT-LINE VERSION OF THE FOUR RISK-LEVEL NAMES, LOADED AS    *
017800* LITERALS AND REDEFINED AS AN OCCURS TABLE IN THE SAME STYLE    *
017900* AS RISKCALC'S OWN WS-RISK-LEVEL-TABLE - KEPT SEPARATE HERE     *
018000* SINCE RISKBAT AND RISKCALC SHARE NO COPYBOOK FOR IT.           *
018100******************************************************************
018200 01  WS-RPT-LEVEL-NAME-LIST.
018300     05  FILLER                    PIC X(12) VALUE "NONE        ".
018400     05  FILLER                    PIC X(12) VALUE "BORDERLINE  ".
018500     05  FILLER                    PIC X(12) VALUE "IN-DANGER   ".
018600     05  FILLER                    PIC X(12) VALUE "EARLY-ONSET ".
018700*
018800 01  WS-RPT-LEVEL-NAME-TABLE REDEFINES WS-RPT-LEVEL-NAME-LIST.
018900     05  WS-RPT-LEVEL-NAME-ENTRY   OCCURS 4 TIMES
019000                                   PIC X(12).
019100*
019200 01  COUNTERS-AND-ACCUMULATORS.
019300     05  WS-PATIENTS-READ          PIC 9(07) COMP.
019400     05  WS-PATIENTS-PROCESSED     PIC 9(07) COMP.
019500     05  WS-INVALID-COUNT          PIC 9(05) COMP.
019600     05  WS-ORPHAN-NOTE-COUNT      PIC 9(05) COMP.
019700     05  WS-TRIGGER-TOTAL          PIC 9(03) COMP.
019800*
019900 77  WS-LVL-IDX                    PIC 9(01) COMP.
020000 77  WS-NOTE-HIT-COUNT             PIC 9(03).
020100*
020200******************************************************************
020300* PARAMETER AREA FOR THE CALL TO RISKCALC.  LAYOUT MUST MATCH    *
020400* RISKCALC'S LINKAGE SECTION FIELD FOR FIELD - SEE RISKCALC      *
020500* COPY OF LS-RISK-PARMS.                                        *
020600******************************************************************
020700 01  WS-RISKCALC-PARMS.
020800     05  WS-RC-TRIGGER-COUNT       PIC 9(03).
020900     05  WS-RC-PATIENT-AGE         PIC 9(03).
021000     05  WS-RC-PATIENT-GENDER      PIC X(01).
021100     05  WS-RC-RISK-LEVEL          PIC X(12).
021200*
021300 01  WS-RPT-HDR-LINE.
021400     05  FILLER                    PIC X(01) VALUE SPACE.
021500     05  WS-RPT-MM-O               PIC 9(02).
021600     05  FILLER                    PIC X(01) VALUE "/".
021700     05  WS-RPT-DD-O               PIC 9(02).
021800     05  FILLER                    PIC X(01) VALUE "/".
021900     05  WS-RPT-YY-O               PIC 9(02).
022000     05  FILLER                    PIC X(45) VALUE SPACES.
022100     05  FILLER                    PIC X(26)
022200                                   VALUE "RISK ASSESSMENT RUN DATE".
022300*
022400 01  WS-RPT-TITLE-LINE.
022500     05  FILLER                    PIC X(24) VALUE SPACES.
022600     05  FILLER                    PIC X(33) VALUE
022700         "DIABETES RISK ASSESSMENT SUMMARY".
022800     05  FILLER                    PIC X(23) VALUE SPACES.
022900*
023000 01  WS-RPT-LEVEL-LINE.
023100     05  RPT-LEVEL-NAME            PIC X(12).
023200     05  FILLER                    PIC X(04) VALUE SPACES.
023300     05  RPT-LEVEL-COUNT           PIC ZZZ9.
023400     05  FILLER                    PIC X(60) VALUE SPACES.
023500*
023600 01  WS-RPT-INVALID-LINE.
023700     05  FILLER                    PIC X(16) VALUE
023800         "INVALID/REJECTED".
023900     05  RPT-INVALID-COUNT         PIC ZZZ9.
024000     05  FILLER                    PIC X(60) VALUE SPACES.
024100*
024200 01  WS-RPT-ORPHAN-LINE.
024300     05  FILLER                    PIC X(12) VALUE
024400         "ORPHAN NOTES".
024500     05  FILLER                    PIC X(04) VALUE SPACES.
024600     05  RPT-ORPHAN-COUNT          PIC ZZZ9.
024700     05  FILLER                    PIC X(60) VALUE SPACES.
024800*
024900 01  WS-RPT-TOTAL-LINE.
025000     05  FILLER                    PIC X(20) VALUE
025100         "PATIENTS PROCESSED:".
025200     05  RPT-TOTAL-COUNT           PIC ZZZ9.
025300     05  FILLER                    PIC X(56) VALUE SPACES.
025400*
025500 01  WS-BLANK-LINE.
025600     05  FILLER                    PIC X(80) VALUE SPACES.
025700*
025800 PROCEDURE DIVISION.
025900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026000     PERFORM 100-MAINLINE THRU 100-EXIT
026100             UNTIL NO-MORE-PATIENTS.
026200     PERFORM 999-CLEANUP THRU 999-EXIT.
026300     MOVE +0 TO RETURN-CODE.
026400     GOBACK.
026500*
026600 000-HOUSEKEEPING.
026700     DISPLAY "******** BEGIN JOB RISKBAT ********".
026800     ACCEPT WS-CURRENT-DATE FROM DATE.
026900     MOVE WS-CUR-MM TO WS-RPT-MM-O.
027000     MOVE WS-CUR-DD TO WS-RPT-DD-O.
027100     MOVE WS-CUR-YY TO WS-RPT-YY-O.
027200     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-RISK-LEVEL-COUNTERS.
027300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027400     PERFORM 900-READ-PATMSTR THRU 900-EXIT.
027500     PERFORM 920-READ-PATNOTE THRU 920-EXIT.
027600 000-EXIT.
027700     EXIT.
027800*
027900 100-MAINLINE.
028000     PERFORM 200-NEW-PATIENT THRU 200-EXIT.
028100     PERFORM 900-READ-PATMSTR THRU 900-EXIT.
028200 100-EXIT.
028300     EXIT.
028400*
028500******************************************************************
028600* 200-NEW-PATIENT - FULL PROCESSING OF ONE PATIENT MASTER        *
028700* RECORD: SKIP ANY LEADING ORPHAN NOTES, VALIDATE GENDER, SCORE  *
028800* THE PATIENT'S NOTES (OR SKIP THEM IF GENDER IS INVALID),       *
028900* DETERMINE THE RISK LEVEL, AND WRITE THE OUTPUT RECORD.         *
029000******************************************************************
029100 200-NEW-PATIENT.
029200     PERFORM 250-SKIP-ORPHAN-NOTES THRU 250-EXIT
029300             UNTIL NOTE-PATIENT-ID NOT < PATIENT-ID
029400                OR NO-MORE-NOTES.
029500     MOVE ZERO TO WS-TRIGGER-TOTAL.
029600     PERFORM 300-VALIDATE-GENDER THRU 300-EXIT.
029700     IF VALID-GENDER-FOUND
029800         PERFORM 340-ACCUM-PAT-NOTES THRU 340-EXIT
029900                 UNTIL NOTE-PATIENT-ID NOT = PATIENT-ID
030000                    OR NO-MORE-NOTES
030100         PERFORM 400-DETERMINE-RISK THRU 400-EXIT
030200     ELSE
030300         PERFORM 380-SKIP-PAT-NOTES THRU 380-EXIT
030400                 UNTIL NOTE-PATIENT-ID NOT = PATIENT-ID
030500                    OR NO-MORE-NOTES
030600         MOVE "INVALID     " TO WS-RISK-LEVEL-RESULT.
030700     PERFORM 500-BUILD-RISKOUT-REC THRU 500-EXIT.
030800     PERFORM 700-WRITE-RISKOUT THRU 700-EXIT.
030900     PERFORM 450-ACCUM-COUNTERS THRU 450-EXIT.
031000 200-EXIT.
031100     EXIT.
031200*
031300******************************************************************
031400* 250-SKIP-ORPHAN-NOTES - A NOTE-PATIENT-ID LESS THAN THE        *
031500* CURRENT PATIENT-ID CAN NEVER MATCH (BOTH FILES ARE SORTED      *
031600* ASCENDING), SO IT BELONGS TO NO PATIENT ON PATMSTR.  COUNT IT  *
031700* AS AN ORPHAN AND READ PAST IT.                                *
031800******************************************************************
031900 250-SKIP-ORPHAN-NOTES.
032000     ADD 1 TO WS-ORPHAN-NOTE-COUNT.
032100     PERFORM 920-READ-PATNOTE THRU 920-EXIT.
032200 250-EXIT.
032300     EXIT.
032400*
032500 300-VALIDATE-GENDER.
032600     IF GENDER-VALID
032700         MOVE "Y" TO WS-GENDER-VALID-SW
032800     ELSE
032900         MOVE "N" TO WS-GENDER-VALID-SW.
033000 300-EXIT.
033100     EXIT.
033200*
033300******************************************************************
033400* 340-ACCUM-PAT-NOTES - ONE ITERATION PER NOTE BELONGING TO THE  *
033500* CURRENT PATIENT.  TERMSCAN RETURNS THE NUMBER OF DISTINCT      *
033600* TRIGGER TERMS FOUND IN THIS NOTE (0 TO 12); ADD IT TO THE      *
033700* PATIENT'S RUNNING TOTAL.                                      *
033800******************************************************************
034000 340-ACCUM-PAT-NOTES.
034100     CALL "TERMSCAN" USING NOTE-TEXT, WS-NOTE-HIT-COUNT.
034200     ADD WS-NOTE-HIT-COUNT TO WS-TRIGGER-TOTAL.
034300     PERFORM 920-READ-PATNOTE THRU 920-EXIT.
034400 340-EXIT.
034500     EXIT.
034600*
034700******************************************************************
034800* 380-SKIP-PAT-NOTES - PATIENT FAILED GENDER EDIT, SO HIS NOTES  *
034900* ARE READ PAST WITHOUT SCORING (THEY ARE NOT ORPHANS - THEY     *
035000* BELONG TO A REAL PATIENT, JUST ONE WE CANNOT ASSESS).          *
035100******************************************************************
035200 380-SKIP-PAT-NOTES.
035300     PERFORM 920-READ-PATNOTE THRU 920-EXIT.
035400 380-EXIT.
035500     EXIT.
035600*
035700 400-DETERMINE-RISK.
035800     MOVE WS-TRIGGER-TOTAL TO WS-RC-TRIGGER-COUNT.
035900     MOVE PATIENT-AGE      TO WS-RC-PATIENT-AGE.
036000     MOVE PATIENT-GENDER   TO WS-RC-PATIENT-GENDER.
036100     CALL "RISKCALC" USING WS-RISKCALC-PARMS.
036200     MOVE WS-RC-RISK-LEVEL TO WS-RISK-LEVEL-RESULT.
036300 400-EXIT.
036400     EXIT.
036500*
036600 450-ACCUM-COUNTERS.
036700     ADD 1 TO WS-PATIENTS-PROCESSED.
036800     IF RISK-IS-INVALID
036900         ADD 1 TO WS-INVALID-COUNT
037000     ELSE
037100         IF RISK-IS-NONE
037200             ADD 1 TO WS-NONE-COUNT
037300         ELSE
037400             IF RISK-IS-BORDERLINE
037500                 ADD 1 TO WS-BORDERLINE-COUNT
037600             ELSE
037700                 IF RISK-IS-IN-DANGER
037800                     ADD 1 TO WS-IN-DANGER-COUNT
037900                 ELSE
038000                     IF RISK-IS-EARLY-ONSET
038100                         ADD 1 TO WS-EARLY-ONSET-COUNT.
038200 450-EXIT.
038300     EXIT.
038400*
038500 500-BUILD-RISKOUT-REC.
038600     MOVE PATIENT-ID            TO OUT-PATIENT-ID.
038700     MOVE PATIENT-NAME          TO OUT-PATIENT-NAME.
038800     MOVE PATIENT-AGE           TO OUT-AGE.
038900     MOVE PATIENT-GENDER        TO OUT-GENDER.
039000     MOVE WS-TRIGGER-TOTAL      TO OUT-TRIGGER-COUNT.
039100     MOVE WS-RISK-LEVEL-RESULT  TO OUT-RISK-LEVEL.
039200 500-EXIT.
039300     EXIT.
039400*
039500 700-WRITE-RISKOUT.
039600     WRITE RISK-ASSESSMENT-REC.
039700 700-EXIT.
039800     EXIT.
039900*
040000 800-OPEN-FILES.
040100     OPEN INPUT PATMSTR, PATNOTE.
040200     OPEN OUTPUT RISKOUT, SYSPRINT.
040300     DISPLAY PATMSTR-STATUS, PATNOTE-STATUS.
040400 800-EXIT.
040500     EXIT.
040600*
040700 850-CLOSE-FILES.
040800     CLOSE PATMSTR, PATNOTE, RISKOUT, SYSPRINT.
040900     DISPLAY RISKOUT-STATUS, SYSPRINT-STATUS.
041000 850-EXIT.
041100     EXIT.
041200*
041300 900-READ-PATMSTR.
041400     READ PATMSTR
041500         AT END MOVE "N" TO WS-MORE-PATIENT-SW
041600         GO TO 900-EXIT
041700     END-READ.
041800     ADD 1 TO WS-PATIENTS-READ.
041900 900-EXIT.
042000     EXIT.
042100*
042200 920-READ-PATNOTE.
042300     READ PATNOTE
042400         AT END MOVE "N" TO WS-MORE-NOTE-SW
042500         GO TO 920-EXIT
042600     END-READ.
042700 920-EXIT.
042800     EXIT.
042900*
043000 960-WRITE-SUMMARY-RPT.
043100     WRITE SYSPRINT-REC FROM WS-BLANK-LINE
043200         AFTER ADVANCING NEXT-PAGE.
043300     WRITE SYSPRINT-REC FROM WS-RPT-HDR-LINE
043400         AFTER ADVANCING 1.
043500     WRITE SYSPRINT-REC FROM WS-BLANK-LINE
043600         AFTER ADVANCING 1.
043700     WRITE SYSPRINT-REC FROM WS-RPT-TITLE-LINE
043800         AFTER ADVANCING 1.
043900     WRITE SYSPRINT-REC FROM WS-BLANK-LINE
044000         AFTER ADVANCING 1.
044100     PERFORM 965-WRITE-LEVEL-LINE THRU 965-EXIT
044200             VARYING WS-LVL-IDX FROM 1 BY 1
044300             UNTIL WS-LVL-IDX > 4.
044400     MOVE WS-INVALID-COUNT TO RPT-INVALID-COUNT.
044500     WRITE SYSPRINT-REC FROM WS-RPT-INVALID-LINE
044600         AFTER ADVANCING 1.
044700     MOVE WS-ORPHAN-NOTE-COUNT TO RPT-ORPHAN-COUNT.
044800     WRITE SYSPRINT-REC FROM WS-RPT-ORPHAN-LINE
044900         AFTER ADVANCING 1.
045000     WRITE SYSPRINT-REC FROM WS-BLANK-LINE
045100         AFTER ADVANCING 1.
045200     MOVE WS-PATIENTS-PROCESSED TO RPT-TOTAL-COUNT.
045300     WRITE SYSPRINT-REC FROM WS-RPT-TOTAL-LINE
045400         AFTER ADVANCING 1.
045500 960-EXIT.
045600     EXIT.
045700*
045800 965-WRITE-LEVEL-LINE.
045900     MOVE WS-RPT-LEVEL-NAME-ENTRY(WS-LVL-IDX) TO RPT-LEVEL-NAME.
046000     MOVE WS-LEVEL-COUNT(WS-LVL-IDX) TO RPT-LEVEL-COUNT.
046100     WRITE SYSPRINT-REC FROM WS-RPT-LEVEL-LINE
046200         AFTER ADVANCING 1.
046300 965-EXIT.
046400     EXIT.
046500*
046600******************************************************************
046700* 999-CLEANUP - FLUSH ANY NOTES LEFT ON PATNOTE AFTER PATMSTR    *
046800* HIT END OF FILE (THEY CANNOT MATCH ANY PATIENT THAT WILL EVER  *
046900* BE READ, SO THEY ARE ORPHANS TOO), PRINT THE SUMMARY REPORT,   *
047000* CLOSE FILES, AND LOG THE END OF THE RUN.                      *
047100******************************************************************
047200 999-CLEANUP.
047300     PERFORM 970-FLUSH-ORPHAN-NOTES THRU 970-EXIT
047400             UNTIL NO-MORE-NOTES.
047500     PERFORM 960-WRITE-SUMMARY-RPT THRU 960-EXIT.
047600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047700     DISPLAY "** PATIENT RECORDS READ **".
047800     DISPLAY WS-PATIENTS-READ.
047900     DISPLAY "** ORPHAN NOTE RECORDS **".
048000     DISPLAY WS-ORPHAN-NOTE-COUNT.
048100     DISPLAY "******** NORMAL END OF JOB RISKBAT ********".
048200 999-EXIT.
048300     EXIT.
048400*
048500 970-FLUSH-ORPHAN-NOTES.
048600     ADD 1 TO WS-ORPHAN-NOTE-COUNT.
048700     PERFORM 920-READ-PATNOTE THRU 920-EXIT.
048800 970-EXIT.
048900     EXIT.
