000100******************************************************************
000200*                                                                *
000300*    PATIENT MASTER RECORD  -  COPYBOOK PATIENT                  *
000400*                                                                *
000500*    ONE RECORD PER PATIENT ON THE CLINIC PATIENT MASTER FILE.   *
000600*    FILE IS SEQUENTIAL, SORTED ASCENDING BY PATIENT-ID, AND IS  *
000700*    READ MATCHED AGAINST THE PATIENT NOTE FILE (COPYBOOK        *
000800*    PATNOTE) BY THE RISK-ASSESSMENT BATCH, PROGRAM RISKBAT.     *
000900*                                                                *
001000*    RECORD LENGTH IS 40 BYTES.  THE FOUR FIELDS BELOW FILL THE  *
001100*    RECORD EXACTLY - THERE IS NO ROOM FOR A TRAILING FILLER.    *
001200*                                                                *
001300*    MAINTENANCE HISTORY                                        *
001400*    010489  JRS  ORIGINAL LAYOUT FOR RISK-ASSESSMENT CONVERSION *
001500*    061592  DLM  ADDED GENDER 88-LEVELS FOR EDIT ROUTINES       *
001600******************************************************************
001700 01  PATIENT-MASTER-REC.
001800     05  PATIENT-ID                PIC X(06).
001900     05  PATIENT-NAME              PIC X(30).
002000     05  PATIENT-AGE               PIC 9(03).
002100     05  PATIENT-GENDER            PIC X(01).
002200         88  GENDER-MALE               VALUE "M" "m".
002300         88  GENDER-FEMALE             VALUE "F" "f".
002400         88  GENDER-VALID              VALUES "M" "m" "F" "f".
002500         88  GENDER-BLANK              VALUE SPACE.
