000100******************************************************************
000200*                                                                *
000300*    PATIENT NOTE RECORD  -  COPYBOOK PATNOTE                    *
000400*                                                                *
000500*    ONE FREE-TEXT MEDICAL NOTE PER RECORD, SORTED ASCENDING BY  *
000600*    NOTE-PATIENT-ID.  ZERO-TO-MANY NOTE RECORDS MAY EXIST FOR   *
000700*    ANY GIVEN PATIENT-ID, AND A NOTE-PATIENT-ID WITH NO MATCH   *
000800*    ON PATMSTR IS AN ORPHAN NOTE (SEE RISKBAT PARA 250).        *
000900*                                                                *
001000*    RECORD LENGTH IS 206 BYTES.  THE TWO FIELDS BELOW FILL THE  *
001100*    RECORD EXACTLY - THERE IS NO ROOM FOR A TRAILING FILLER.    *
001200*                                                                *
001300*    MAINTENANCE HISTORY                                        *
001400*    010489  JRS  ORIGINAL LAYOUT FOR RISK-ASSESSMENT CONVERSION *
001500******************************************************************
001600 01  PATIENT-NOTE-REC.
001700     05  NOTE-PATIENT-ID           PIC X(06).
001800     05  NOTE-TEXT                 PIC X(200).
