000100******************************************************************
000200*                                                                *
000300*    RISK ASSESSMENT RECORD  -  COPYBOOK RISKOUT                 *
000400*                                                                *
000500*    ONE RECORD WRITTEN PER PATIENT PROCESSED BY THE RISK-       *
000600*    ASSESSMENT BATCH, PROGRAM RISKBAT, IN THE SAME ORDER AS     *
000700*    THE PATIENT MASTER FILE IT WAS BUILT FROM.                  *
000800*                                                                *
000900*    RECORD LENGTH IS 55 BYTES.  THE SIX FIELDS BELOW FILL THE   *
001000*    RECORD EXACTLY - THERE IS NO ROOM FOR A TRAILING FILLER.    *
001100*                                                                *
001200*    MAINTENANCE HISTORY                                        *
001300*    010489  JRS  ORIGINAL LAYOUT FOR RISK-ASSESSMENT CONVERSION *
001400******************************************************************
001500 01  RISK-ASSESSMENT-REC.
001600     05  OUT-PATIENT-ID            PIC X(06).
001700     05  OUT-PATIENT-NAME          PIC X(30).
001800     05  OUT-AGE                   PIC 9(03).
001900     05  OUT-GENDER                PIC X(01).
002000     05  OUT-TRIGGER-COUNT         PIC 9(03).
002100     05  OUT-RISK-LEVEL            PIC X(12).
002200         88  RISK-IS-NONE              VALUE "NONE        ".
002300         88  RISK-IS-BORDERLINE        VALUE "BORDERLINE  ".
002400         88  RISK-IS-IN-DANGER         VALUE "IN-DANGER   ".
002500         88  RISK-IS-EARLY-ONSET       VALUE "EARLY-ONSET ".
002600         88  RISK-IS-INVALID           VALUE "INVALID     ".
