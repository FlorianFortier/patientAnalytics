000100******************************************************************
000200*                                                                *
000300*    TRIGGER-TERM REFERENCE TABLE  -  COPYBOOK TRGTERMS          *
000400*                                                                *
000500*    THE TWELVE CLINICAL TRIGGER TERMS SCANNED FOR IN PATIENT    *
000600*    NOTES BY PROGRAM TERMSCAN.  SOURCE TEXT IS FRENCH; TERMS    *
000700*    ARE STORED HERE ALREADY FOLDED TO UNACCENTED UPPER CASE     *
000800*    BECAUSE MATCHING IS CASE- AND ACCENT-INSENSITIVE.  TERM     *
000900*    LENGTH IS CARRIED AS A LITERAL ALONGSIDE EACH TERM SO THE   *
001000*    SCAN ROUTINE NEVER HAS TO CALCULATE TRAILING-SPACE LENGTH.  *
001100*                                                                *
001200*    MAINTENANCE HISTORY                                        *
001300*    010489  JRS  ORIGINAL 12-TERM LIST FOR RISK-ASSESSMENT CONV *
001400******************************************************************
001500 01  WS-TRIGGER-TERM-LIST.
001600     05  FILLER                PIC X(20) VALUE "HEMOGLOBINE A1C".
001700     05  FILLER                PIC 9(02) VALUE 15.
001800     05  FILLER                PIC X(20) VALUE "MICROALBUMINE".
001900     05  FILLER                PIC 9(02) VALUE 13.
002000     05  FILLER                PIC X(20) VALUE "TAILLE".
002100     05  FILLER                PIC 9(02) VALUE 06.
002200     05  FILLER                PIC X(20) VALUE "POIDS".
002300     05  FILLER                PIC 9(02) VALUE 05.
002400     05  FILLER                PIC X(20) VALUE "FUMEUR".
002500     05  FILLER                PIC 9(02) VALUE 06.
002600     05  FILLER                PIC X(20) VALUE "FUMEUSE".
002700     05  FILLER                PIC 9(02) VALUE 07.
002800     05  FILLER                PIC X(20) VALUE "ANORMAL".
002900     05  FILLER                PIC 9(02) VALUE 07.
003000     05  FILLER                PIC X(20) VALUE "CHOLESTEROL".
003100     05  FILLER                PIC 9(02) VALUE 11.
003200     05  FILLER                PIC X(20) VALUE "VERTIGES".
003300     05  FILLER                PIC 9(02) VALUE 08.
003400     05  FILLER                PIC X(20) VALUE "RECHUTE".
003500     05  FILLER                PIC 9(02) VALUE 07.
003600     05  FILLER                PIC X(20) VALUE "REACTION".
003700     05  FILLER                PIC 9(02) VALUE 08.
003800     05  FILLER                PIC X(20) VALUE "ANTICORPS".
003900     05  FILLER                PIC 9(02) VALUE 09.
004000*
004100 01  WS-TRIGGER-TERM-TABLE REDEFINES WS-TRIGGER-TERM-LIST.
004200     05  TRIGGER-TERM-ENTRY   OCCURS 12 TIMES INDEXED BY TRM-IDX.
004300         10  TRIGGER-TERM-TEXT     PIC X(20).
004400         10  TRIGGER-TERM-LENGTH   PIC 9(02).
004500*
004600 77  TRIGGER-TERM-COUNT        PIC 9(02) COMP VALUE 12.
